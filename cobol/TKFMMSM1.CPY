000100*================================================================*
000200*        M S M   U P L O A D   O U T P U T   L A Y O U T         *
000300*================================================================*
000400*----------------------------------------------------------------*
000500*    COPYBOOK....: TKFMMSM1.                                     *
000600*----------------------------------------------------------------*
000700*    PROJECT.....: TICKET FORMAT CONVERSION - TKFM               *
000800*----------------------------------------------------------------*
000900*    GOAL........: MSM MONTHLY SERVICE-MANAGEMENT                *
001000*                  UPLOAD - 28 COLUMNS, STRICT                   *
001100*                  ORDER.  BUILT AND WRITTEN BY                  *
001200*                  TKFM0002 ONLY.                                *
001300*----------------------------------------------------------------*
001400*    CHANGE LOG..:                                               *
001500*      1995-06-08 RMM  CR-82740 INITIAL 28-COLUMN                *
001600*                 MSM UPLOAD LAYOUT.                             *
001700*      1997-01-30 RMM  CR-85220 WIDENED PRIORITY TO              *
001800*                 X(12) FOR MAPPED LABELS.                       *
001900*      1999-11-22 JKT  Y2K-0143 YEAR-2000 REVIEW -               *
002000*                 DATE FIELDS ARE CHARACTER, NO                  *
002100*                 EXPANSION NEEDED.                              *
002200*----------------------------------------------------------------*
002300 01  TKFM-MSM-OUT-REC.
002400     05  TKFM-MSM-S-NO               PIC ZZZZZ9.
002500     05  TKFM-MSM-TOWER              PIC X(30).
002600     05  TKFM-MSM-APPLICATION        PIC X(10).
002700     05  TKFM-MSM-JIRA-ID            PIC X(20).
002800     05  TKFM-MSM-PRIORITY           PIC X(12).
002900     05  TKFM-MSM-ISSUE-SUMMARY      PIC X(60).
003000     05  TKFM-MSM-ASSIGNEE           PIC X(30).
003100     05  TKFM-MSM-PLATFORM           PIC X(20).
003200     05  TKFM-MSM-STATUS             PIC X(20).
003300     05  TKFM-MSM-ISSUE-STATUS       PIC X(20).
003400     05  TKFM-MSM-MONTH              PIC X(09).
003500     05  TKFM-MSM-CREATION-TIME      PIC X(19).
003600     05  TKFM-MSM-ASSIGNED-TIME      PIC X(19).
003700     05  TKFM-MSM-RESPONSE-TIME      PIC X(19).
003800     05  TKFM-MSM-RESP-SLA-MET       PIC X(03).
003900     05  TKFM-MSM-RESOLUTION-TIME    PIC X(19).
004000     05  TKFM-MSM-RESL-SLA-MET       PIC X(03).
004100     05  TKFM-MSM-LAST-UPDT-DATE     PIC X(19).
004200     05  TKFM-MSM-SERVICE-CAT        PIC X(20).
004300     05  TKFM-MSM-REQUEST-TYPE       PIC X(20).
004400     05  TKFM-MSM-CAUSAL-CODE        PIC X(20).
004500     05  TKFM-MSM-RESOLUTION-CODE    PIC X(20).
004600     05  TKFM-MSM-HLVL-DEBT-CLASS    PIC X(20).
004700     05  TKFM-MSM-TECH-DEBT-CLASS    PIC X(20).
004800     05  TKFM-MSM-FUNC-DEBT-CLASS    PIC X(20).
004900     05  TKFM-MSM-OPER-DEBT-CLASS    PIC X(20).
005000     05  TKFM-MSM-KNOW-DEBT-CLASS    PIC X(20).
005100     05  TKFM-MSM-TIME-SPENT-HRS     PIC ZZZZZZ9.99.
005200 01  TKFM-MSMHDR-VIEW REDEFINES
005300          TKFM-MSM-OUT-REC.
005400     05  TKFM-MSMHDR-01              PIC X(06).
005500     05  TKFM-MSMHDR-02              PIC X(30).
005600     05  TKFM-MSMHDR-03              PIC X(10).
005700     05  TKFM-MSMHDR-04              PIC X(20).
005800     05  TKFM-MSMHDR-05              PIC X(12).
005900     05  TKFM-MSMHDR-06              PIC X(60).
006000     05  TKFM-MSMHDR-07              PIC X(30).
006100     05  TKFM-MSMHDR-08              PIC X(20).
006200     05  TKFM-MSMHDR-09              PIC X(20).
006300     05  TKFM-MSMHDR-10              PIC X(20).
006400     05  TKFM-MSMHDR-11              PIC X(09).
006500     05  TKFM-MSMHDR-12              PIC X(19).
006600     05  TKFM-MSMHDR-13              PIC X(19).
006700     05  TKFM-MSMHDR-14              PIC X(19).
006800     05  TKFM-MSMHDR-15              PIC X(03).
006900     05  TKFM-MSMHDR-16              PIC X(19).
007000     05  TKFM-MSMHDR-17              PIC X(03).
007100     05  TKFM-MSMHDR-18              PIC X(19).
007200     05  TKFM-MSMHDR-19              PIC X(20).
007300     05  TKFM-MSMHDR-20              PIC X(20).
007400     05  TKFM-MSMHDR-21              PIC X(20).
007500     05  TKFM-MSMHDR-22              PIC X(20).
007600     05  TKFM-MSMHDR-23              PIC X(20).
007700     05  TKFM-MSMHDR-24              PIC X(20).
007800     05  TKFM-MSMHDR-25              PIC X(20).
007900     05  TKFM-MSMHDR-26              PIC X(20).
008000     05  TKFM-MSMHDR-27              PIC X(20).
008100     05  TKFM-MSMHDR-28              PIC X(10).

000100*================================================================*
000200*         I D E N T I F I C A T I O N   D I V I S I O N          *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     TKFM0002.
000600 AUTHOR.         R M MERLO.
000700 INSTALLATION.   ITSM DATA CENTER.
000800 DATE-WRITTEN.   08/06/1995.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200*    PROGRAM-ID..: TKFM0002.                                     *
001300*----------------------------------------------------------------*
001400*    ANALYST.....: R M MERLO                                     *
001500*    PROGRAMMER..: R M MERLO                                     *
001600*----------------------------------------------------------------*
001700*    PROJECT.....: TICKET FORMAT CONVERSION - TKFM               *
001800*----------------------------------------------------------------*
001900*    GOAL........: READ THE JIRA TICKET DUMP AND BUILD           *
002000*                  THE MSM MONTHLY SERVICE-MANAGEMENT            *
002100*                  UPLOAD - MSM-CONVERT.                         *
002200*----------------------------------------------------------------*
002300*    FILES.......: DDNAME         LRECL   INCLUDE/BOOK           *
002400*                  TKTDUMP        00280   TKFMTKT1               *
002500*                  MSMUPLD        00528   TKFMMSM1               *
002600*----------------------------------------------------------------*
002700*    TABLE DB2...: NONE.                                         *
002800*----------------------------------------------------------------*
002900*    CHANGE LOG..:                                               *
003000*      1995-06-08 RMM  CR-82740 INITIAL VERSION -                *
003100*                 MSM 28-COLUMN UPLOAD BUILD.                    *
003200*      1997-01-30 RMM  CR-85220 PRIORITY MAPPING TABLE           *
003300*                 ADDED (NOT SET/MINOR/MEDIUM/MAJOR).            *
003400*      1998-03-11 RMM  CR-86905 CSI RESOLUTION-SLA TEST          *
003500*                 AND TIME-SPENT HOUR CONVERSION ADDED.          *
003600*      1999-11-22 JKT  Y2K-0143 YEAR-2000 REVIEW - RUN           *
003700*                 DATE EXPANDED TO A 4-DIGIT YEAR; RUN           *
003800*                 MONTH TABLE LOOKUP UNCHANGED.                  *
003900*----------------------------------------------------------------*
004000*================================================================*
004100*            E N V I R O N M E N T   D I V I S I O N             *
004200*================================================================*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600      C01 IS TOP-OF-FORM
004700      CLASS TKT-NUMERIC IS '0' THRU '9'.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT TKTDUMP       ASSIGN TO UTS-S-TKTDUMP
005300      ORGANIZATION IS     SEQUENTIAL
005400      ACCESS MODE  IS     SEQUENTIAL
005500      FILE STATUS  IS     WRK-FS-TKTDUMP.
005600
005700     SELECT MSMUPLD       ASSIGN TO UTS-S-MSMUPLD
005800      ORGANIZATION IS     SEQUENTIAL
005900      ACCESS MODE  IS     SEQUENTIAL
006000      FILE STATUS  IS     WRK-FS-MSMUPLD.
006100
006200*================================================================*
006300*                   D A T A   D I V I S I O N                    *
006400*================================================================*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  TKTDUMP
006900     RECORDING MODE IS F
007000     LABEL RECORD   IS STANDARD
007100     BLOCK CONTAINS 00 RECORDS.
007200 01  FD-REG-TKTDUMP       PIC X(280).
007300
007400 FD  MSMUPLD
007500     RECORDING MODE IS F
007600     LABEL RECORD   IS STANDARD
007700     BLOCK CONTAINS 00 RECORDS.
007800 01  FD-REG-MSMUPLD       PIC X(528).
007900
008000*----------------------------------------------------------------*
008100*    WORKING-STORAGE SECTION                                     *
008200*----------------------------------------------------------------*
008300 WORKING-STORAGE SECTION.
008400
008500 77  WRK-TKTDUMP-RD-COUNTER      PIC S9(07) COMP VALUE ZERO.
008600 77  WRK-MSMUPLD-WR-COUNTER      PIC S9(07) COMP VALUE ZERO.
008700 77  WRK-TKT-DROPPED-COUNTER       PIC S9(07) COMP VALUE ZERO.
008800 77  WRK-MSM-SEQ-COUNTER           PIC S9(06) COMP VALUE ZERO.
008900
009000 77  WRK-TKTDUMP-EOF               PIC X(03) VALUE SPACES.
009100
009200*DATA FOR ERROR LOG:
009300 01  WRK-ERROR-LOG.
009400     05  WRK-PROGRAM             PIC X(08) VALUE 'TKFM0002'.
009500     05  WRK-ERROR-MSG           PIC X(30) VALUE SPACES.
009600     05  WRK-ERROR-CODE          PIC X(30) VALUE SPACES.
009700     05  WRK-ERROR-DATE          PIC X(10) VALUE SPACES.
009800     05  WRK-ERROR-TIME          PIC X(08) VALUE SPACES.
009900     05  FILLER                  PIC X(04) VALUE SPACES.
010000
010100*ABENDING PROGRAM:
010200 77  WRK-ABEND-PGM                PIC X(08) VALUE 'TKFMABND'.
010300
010400 01  WRK-FILE-STATUS.
010500     05  WRK-FS-TKTDUMP          PIC 9(02) VALUE ZEROS.
010600     05  WRK-FS-MSMUPLD          PIC 9(02) VALUE ZEROS.
010700     05  FILLER                  PIC X(02) VALUE SPACES.
010800 01  WRK-FILE-STATUS-X REDEFINES WRK-FILE-STATUS.
010900     05  WRK-FS-COMBINED-X       PIC X(06).
011000
011100*
011200     COPY TKFMTKT1.
011300*
011400     COPY TKFMMSM1.
011500
011600*WORKING DATA FOR THE SYSTEM DATE AND TIME.
011700 01  WRK-SYSTEM-DATE.
011800     05  YY                      PIC 9(02) VALUE ZEROS.
011900     05  MM                      PIC 9(02) VALUE ZEROS.
012000     05  DD                      PIC 9(02) VALUE ZEROS.
012100     05  FILLER                  PIC X(02) VALUE SPACES.
012200*
012300 01  WRK-DATE-FORMATTED.
012400     05  DD-FORMATTED            PIC 9(02) VALUE ZEROS.
012500     05  FILLER                  PIC X(01) VALUE '-'.
012600     05  MM-FORMATTED            PIC 9(02) VALUE ZEROS.
012700     05  FILLER                  PIC X(01) VALUE '-'.
012800     05  YYYY-FORMATTED          PIC 9(04) VALUE ZEROS.
012900*
013000 01  WRK-SYSTEM-TIME.
013100     05  HOUR                    PIC 9(02) VALUE ZEROS.
013200     05  MINUTE                  PIC 9(02) VALUE ZEROS.
013300     05  SECOND                  PIC 9(02) VALUE ZEROS.
013400     05  HUNDREDTH               PIC 9(02) VALUE ZEROS.
013500     05  FILLER                  PIC X(02) VALUE SPACES.
013600*
013700 01  WRK-TIME-FORMATTED.
013800     05  HOUR-FORMATTED          PIC 9(02) VALUE ZEROS.
013900     05  FILLER                  PIC X(01) VALUE ':'.
014000     05  MINUTE-FORMATTED        PIC 9(02) VALUE ZEROS.
014100     05  FILLER                  PIC X(01) VALUE ':'.
014200     05  SECOND-FORMATTED        PIC 9(02) VALUE ZEROS.
014300
014400*RUN-MONTH NAME TABLE, LOADED ONCE AND HELD FOR THE RUN.
014500 01  WRK-MONTH-TABLE.
014600     05  FILLER                  PIC X(09) VALUE 'January  '.
014700     05  FILLER                  PIC X(09) VALUE 'February '.
014800     05  FILLER                  PIC X(09) VALUE 'March    '.
014900     05  FILLER                  PIC X(09) VALUE 'April    '.
015000     05  FILLER                  PIC X(09) VALUE 'May      '.
015100     05  FILLER                  PIC X(09) VALUE 'June     '.
015200     05  FILLER                  PIC X(09) VALUE 'July     '.
015300     05  FILLER                  PIC X(09) VALUE 'August   '.
015400     05  FILLER                  PIC X(09) VALUE 'September'.
015500     05  FILLER                  PIC X(09) VALUE 'October  '.
015600     05  FILLER                  PIC X(09) VALUE 'November '.
015700     05  FILLER                  PIC X(09) VALUE 'December '.
015800 01  WRK-MONTH-TABLE-R REDEFINES WRK-MONTH-TABLE.
015900     05  WRK-MONTH-ENTRY         PIC X(09) OCCURS 12 TIMES.
016000 77  WRK-MONTH-SUB                PIC S9(02) COMP VALUE ZERO.
016100 01  WRK-RUN-MONTH-AREA.
016200     05  WRK-RUN-MONTH           PIC X(09) VALUE SPACES.
016300     05  FILLER                  PIC X(01) VALUE SPACE.
016400
016500*WORK AREA FOR THE RESOLUTION-SLA CSI SUBSTRING TEST.
016600 01  WRK-KEY-UPPER-WORK.
016700     05  WRK-KEY-UPPER           PIC X(20) VALUE SPACES.
016800     05  FILLER                  PIC X(01) VALUE SPACE.
016900 77  WRK-CSI-SUB                  PIC S9(02) COMP VALUE ZERO.
017000 77  WRK-CSI-FOUND-SW             PIC X(03) VALUE SPACES.
017100     88  WRK-CSI-FOUND            VALUE 'YES'.
017200     88  WRK-CSI-NOT-FOUND        VALUE 'NO '.
017300
017400*WORK AREA FOR THE WORKLOG-SECS TO HOURS CONVERSION.
017500 77  WRK-TIME-SPENT-HRS-CALC      PIC S9(07)V99 COMP VALUE ZERO.
017600 77  WRK-TIME-SPENT-TOTAL         PIC S9(07)V99 COMP VALUE ZERO.
017700 01  WRK-TIME-SPENT-TOTAL-X REDEFINES WRK-TIME-SPENT-TOTAL.
017800     05  FILLER                  PIC X(04).
017900 01  WRK-TIME-SPENT-TOTAL-DISP.
018000     05  WRK-TIME-SPENT-TOTAL-ED PIC ZZZZZZ9.99.
018100     05  FILLER                  PIC X(01) VALUE SPACE.
018200
018300*HEADER LINE LITERALS FOR THE MSM UPLOAD COLUMN NAMES.
018400 01  WRK-MSM-HEADER-LINE.
018500     05  FILLER    PIC X(06) VALUE 'S-NO'.
018600     05  FILLER    PIC X(30) VALUE 'TOWER'.
018700     05  FILLER    PIC X(10) VALUE 'APPLICATN'.
018800     05  FILLER    PIC X(20) VALUE 'JIRA-ID'.
018900     05  FILLER    PIC X(12) VALUE 'PRIORITY'.
019000     05  FILLER    PIC X(60) VALUE 'ISSUE-SUMMARY'.
019100     05  FILLER    PIC X(30) VALUE 'ASSIGNEE'.
019200     05  FILLER    PIC X(20) VALUE 'PLATFORM'.
019300     05  FILLER    PIC X(20) VALUE 'STATUS'.
019400     05  FILLER    PIC X(20) VALUE 'ISSUE-STATUS'.
019500     05  FILLER    PIC X(09) VALUE 'MONTH'.
019600     05  FILLER    PIC X(19) VALUE 'ISSUE-CREATION-TIME'.
019700     05  FILLER    PIC X(19) VALUE 'ISSUE-ASSIGNED-TIME'.
019800     05  FILLER    PIC X(19) VALUE 'CTS-RESPONSE-TIME'.
019900     05  FILLER    PIC X(03) VALUE 'RSP'.
020000     05  FILLER    PIC X(19) VALUE 'CTS-RESOLUTION-TIME'.
020100     05  FILLER    PIC X(03) VALUE 'RSL'.
020200     05  FILLER    PIC X(19) VALUE 'LAST-UPDATED-DATE'.
020300     05  FILLER    PIC X(20) VALUE 'SERVICE-CATEGORY'.
020400     05  FILLER    PIC X(20) VALUE 'REQUEST-TYPE'.
020500     05  FILLER    PIC X(20) VALUE 'CAUSAL-CODE'.
020600     05  FILLER    PIC X(20) VALUE 'RESOLUTION-CODE'.
020700     05  FILLER    PIC X(20) VALUE 'HI-LVL-DEBT-CLASS'.
020800     05  FILLER    PIC X(20) VALUE 'TECH-DEBT-CLASS'.
020900     05  FILLER    PIC X(20) VALUE 'FUNC-DEBT-CLASS'.
021000     05  FILLER    PIC X(20) VALUE 'OPER-DEBT-CLASS'.
021100     05  FILLER    PIC X(20) VALUE 'KNOW-DEBT-CLASS'.
021200     05  FILLER    PIC X(10) VALUE 'TIME-SPENT'.
021300
021400 01  WRK-WHEN-COPILED.
021500     05  MM-COMPILED             PIC X(02) VALUE SPACES.
021600     05  FILLER                  PIC X(01) VALUE '/'.
021700     05  DD-COMPILED             PIC X(02) VALUE SPACES.
021800     05  FILLER                  PIC X(01) VALUE '/'.
021900     05  YY-COMPILED             PIC X(02) VALUE SPACES.
022000     05  HOUR-COMPILED           PIC X(02) VALUE SPACES.
022100     05  FILLER                  PIC X(01) VALUE '-'.
022200     05  MINUTE-COMPILED         PIC X(02) VALUE SPACES.
022300     05  FILLER                  PIC X(01) VALUE '-'.
022400     05  SECOND-COMPILED         PIC X(02) VALUE SPACES.
022500
022600*================================================================*
022700 PROCEDURE                       DIVISION.
022800*================================================================*
022900*----------------------------------------------------------------*
023000 0000-MAIN-PROCESS               SECTION.
023100*----------------------------------------------------------------*
023200     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
023300
023400     PERFORM 1000-INITIALIZE.
023500
023600     PERFORM 2000-PROCESS-RECORD
023700             UNTIL WRK-TKTDUMP-EOF EQUAL 'END'.
023800
023900     PERFORM 3000-FINALIZE.
024000*----------------------------------------------------------------*
024100 0000-99-EXIT.                   EXIT.
024200*----------------------------------------------------------------*
024300*----------------------------------------------------------------*
024400 1000-INITIALIZE                 SECTION.
024500*----------------------------------------------------------------*
024600     PERFORM 9000-GET-DATE-TIME.
024700
024800     INITIALIZE TKFM-TICKET-DUMP-REC
024900                TKFM-MSM-OUT-REC.
025000
025100     MOVE MM                     TO WRK-MONTH-SUB.
025200     MOVE WRK-MONTH-ENTRY(WRK-MONTH-SUB)
025300                                 TO WRK-RUN-MONTH.
025400
025500     OPEN INPUT  TKTDUMP
025600          OUTPUT MSMUPLD.
025700
025800     MOVE 'OPEN FILE TKTDUMP'    TO WRK-ERROR-MSG.
025900     PERFORM 8100-TEST-FS-TKTDUMP.
026000
026100     MOVE 'OPEN FILE MSMUPLD'    TO WRK-ERROR-MSG.
026200     PERFORM 8200-TEST-FS-MSMUPLD.
026300
026400     WRITE FD-REG-MSMUPLD        FROM WRK-MSM-HEADER-LINE.
026500
026600     PERFORM 8200-TEST-FS-MSMUPLD.
026700
026800     PERFORM 2100-READ-TKTDUMP.
026900*----------------------------------------------------------------*
027000 1000-99-EXIT.                   EXIT.
027100*----------------------------------------------------------------*
027200*----------------------------------------------------------------*
027300 2000-PROCESS-RECORD             SECTION.
027400*----------------------------------------------------------------*
027500     IF TKFM-ISSUE-KEY OF TKFM-TICKET-DUMP-REC EQUAL SPACES
027600        ADD 1                    TO WRK-TKT-DROPPED-COUNTER
027700     ELSE
027800        ADD 1                    TO WRK-MSM-SEQ-COUNTER
027900        PERFORM 2200-BUILD-MSM-RECORD
028000        PERFORM 2300-WRITE-MSMUPLD
028100     END-IF.
028200
028300     PERFORM 2100-READ-TKTDUMP.
028400*----------------------------------------------------------------*
028500 2000-99-EXIT.                   EXIT.
028600*----------------------------------------------------------------*
028700*----------------------------------------------------------------*
028800 2100-READ-TKTDUMP               SECTION.
028900*----------------------------------------------------------------*
029000     MOVE 'READING TKTDUMP'      TO   WRK-ERROR-MSG.
029100
029200     READ TKTDUMP                INTO TKFM-TICKET-DUMP-REC.
029300
029400     PERFORM  8100-TEST-FS-TKTDUMP.
029500
029600     IF WRK-FS-TKTDUMP           EQUAL 10
029700        MOVE 'END'               TO   WRK-TKTDUMP-EOF
029800     ELSE
029900        ADD 1                    TO   WRK-TKTDUMP-RD-COUNTER
030000     END-IF.
030100*----------------------------------------------------------------*
030200 2100-99-EXIT.                   EXIT.
030300*----------------------------------------------------------------*
030400*----------------------------------------------------------------*
030500 2200-BUILD-MSM-RECORD           SECTION.
030600*----------------------------------------------------------------*
030700     MOVE WRK-MSM-SEQ-COUNTER    TO TKFM-MSM-S-NO
030800                                    OF TKFM-MSM-OUT-REC.
030900
031000     MOVE TKFM-PROJECT-NAME      OF TKFM-TICKET-DUMP-REC
031100     TO   TKFM-MSM-TOWER         OF TKFM-MSM-OUT-REC.
031200
031300     MOVE 'HMOF'                 TO TKFM-MSM-APPLICATION
031400                                    OF TKFM-MSM-OUT-REC.
031500
031600     MOVE TKFM-ISSUE-KEY         OF TKFM-TICKET-DUMP-REC
031700     TO   TKFM-MSM-JIRA-ID       OF TKFM-MSM-OUT-REC.
031800
031900     PERFORM 2400-MAP-PRIORITY-CODE.
032000
032100     MOVE TKFM-SUMMARY           OF TKFM-TICKET-DUMP-REC
032200     TO   TKFM-MSM-ISSUE-SUMMARY OF TKFM-MSM-OUT-REC.
032300
032400     MOVE TKFM-ASSIGNEE          OF TKFM-TICKET-DUMP-REC
032500     TO   TKFM-MSM-ASSIGNEE      OF TKFM-MSM-OUT-REC.
032600
032700     MOVE TKFM-PLATFORM          OF TKFM-TICKET-DUMP-REC
032800     TO   TKFM-MSM-PLATFORM      OF TKFM-MSM-OUT-REC.
032900
033000     MOVE TKFM-STATUS            OF TKFM-TICKET-DUMP-REC
033100     TO   TKFM-MSM-STATUS        OF TKFM-MSM-OUT-REC
033200          TKFM-MSM-ISSUE-STATUS  OF TKFM-MSM-OUT-REC.
033300
033400     MOVE WRK-RUN-MONTH          TO TKFM-MSM-MONTH
033500                                    OF TKFM-MSM-OUT-REC.
033600
033700     MOVE TKFM-CREATED-TS        OF TKFM-TICKET-DUMP-REC
033800     TO   TKFM-MSM-CREATION-TIME OF TKFM-MSM-OUT-REC
033900          TKFM-MSM-ASSIGNED-TIME OF TKFM-MSM-OUT-REC.
034000
034100     MOVE TKFM-UPDATED-TS        OF TKFM-TICKET-DUMP-REC
034200     TO   TKFM-MSM-RESPONSE-TIME OF TKFM-MSM-OUT-REC
034300          TKFM-MSM-LAST-UPDT-DATE
034400                                 OF TKFM-MSM-OUT-REC.
034500
034600     MOVE 'Yes'                  TO TKFM-MSM-RESP-SLA-MET
034700                                    OF TKFM-MSM-OUT-REC.
034800
034900     MOVE TKFM-RESOLVED-TS       OF TKFM-TICKET-DUMP-REC
035000     TO   TKFM-MSM-RESOLUTION-TIME
035100                                 OF TKFM-MSM-OUT-REC.
035200
035300     PERFORM 2500-DERIVE-RESOLUTION-SLA.
035400
035500     PERFORM 2600-CONVERT-TIME-SPENT.
035600*----------------------------------------------------------------*
035700 2200-99-EXIT.                   EXIT.
035800*----------------------------------------------------------------*
035900*----------------------------------------------------------------*
036000 2300-WRITE-MSMUPLD              SECTION.
036100*----------------------------------------------------------------*
036200     MOVE 'WRITING MSMUPLD'      TO WRK-ERROR-MSG.
036300
036400     WRITE FD-REG-MSMUPLD        FROM TKFM-MSM-OUT-REC.
036500
036600     PERFORM 8200-TEST-FS-MSMUPLD.
036700
036800     IF WRK-FS-MSMUPLD           EQUAL ZEROS
036900        ADD 1                    TO WRK-MSMUPLD-WR-COUNTER
037000     END-IF.
037100*----------------------------------------------------------------*
037200 2300-99-EXIT.                   EXIT.
037300*----------------------------------------------------------------*
037400*----------------------------------------------------------------*
037500 2400-MAP-PRIORITY-CODE          SECTION.
037600*----------------------------------------------------------------*
037700     IF TKFM-PRIORITY            OF TKFM-TICKET-DUMP-REC
037800                                    EQUAL 'Medium'
037900        MOVE 'P2 (Medium)'       TO TKFM-MSM-PRIORITY
038000                                    OF TKFM-MSM-OUT-REC
038100     ELSE
038200     IF TKFM-PRIORITY            OF TKFM-TICKET-DUMP-REC
038300                                    EQUAL 'Major'
038400        MOVE 'P1 (High)'         TO TKFM-MSM-PRIORITY
038500                                    OF TKFM-MSM-OUT-REC
038600     ELSE
038700        MOVE 'P3 (Low)'          TO TKFM-MSM-PRIORITY
038800                                    OF TKFM-MSM-OUT-REC
038900     END-IF
039000     END-IF.
039100*----------------------------------------------------------------*
039200 2400-99-EXIT.                   EXIT.
039300*----------------------------------------------------------------*
039400*----------------------------------------------------------------*
039500 2500-DERIVE-RESOLUTION-SLA      SECTION.
039600*----------------------------------------------------------------*
039700     MOVE SPACES                 TO WRK-KEY-UPPER.
039800     MOVE TKFM-ISSUE-KEY         OF TKFM-TICKET-DUMP-REC
039900     TO   WRK-KEY-UPPER.
040000
040100     INSPECT WRK-KEY-UPPER       CONVERTING
040200        'abcdefghijklmnopqrstuvwxyz' TO
040300        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
040400
040500     MOVE 'NO '                  TO WRK-CSI-FOUND-SW.
040600     MOVE ZERO                   TO WRK-CSI-SUB.
040700
040800     PERFORM 2510-SCAN-KEY-FOR-CSI
040900        UNTIL WRK-CSI-SUB EQUAL 18 OR WRK-CSI-FOUND.
041000
041100     IF WRK-CSI-FOUND
041200        MOVE 'Yes'               TO TKFM-MSM-RESL-SLA-MET
041300                                    OF TKFM-MSM-OUT-REC
041400     ELSE
041500        MOVE 'NA '               TO TKFM-MSM-RESL-SLA-MET
041600                                    OF TKFM-MSM-OUT-REC
041700     END-IF.
041800*----------------------------------------------------------------*
041900 2500-99-EXIT.                   EXIT.
042000*----------------------------------------------------------------*
042100*----------------------------------------------------------------*
042200 2510-SCAN-KEY-FOR-CSI           SECTION.
042300*----------------------------------------------------------------*
042400     ADD 1                       TO WRK-CSI-SUB.
042500
042600     IF WRK-KEY-UPPER(WRK-CSI-SUB:3) EQUAL 'CSI'
042700        MOVE 'YES'               TO WRK-CSI-FOUND-SW
042800     END-IF.
042900*----------------------------------------------------------------*
043000 2510-99-EXIT.                   EXIT.
043100*----------------------------------------------------------------*
043200*----------------------------------------------------------------*
043300 2600-CONVERT-TIME-SPENT         SECTION.
043400*----------------------------------------------------------------*
043500     MOVE ZERO                   TO WRK-TIME-SPENT-HRS-CALC.
043600
043700     IF TKFM-WORKLOG-SECS-CHK    OF TKFM-TICKET-DUMP-REC
043800                                    IS NUMERIC
043900        DIVIDE TKFM-WORKLOG-SECS OF TKFM-TICKET-DUMP-REC
044000           BY 3600 GIVING WRK-TIME-SPENT-HRS-CALC ROUNDED
044100     END-IF.
044200
044300     MOVE WRK-TIME-SPENT-HRS-CALC
044400                                 TO TKFM-MSM-TIME-SPENT-HRS
044500                                    OF TKFM-MSM-OUT-REC.
044600
044700     ADD  WRK-TIME-SPENT-HRS-CALC
044800                                 TO WRK-TIME-SPENT-TOTAL.
044900*----------------------------------------------------------------*
045000 2600-99-EXIT.                   EXIT.
045100*----------------------------------------------------------------*
045200*----------------------------------------------------------------*
045300 3000-FINALIZE                   SECTION.
045400*----------------------------------------------------------------*
045500     CLOSE TKTDUMP
045600           MSMUPLD.
045700
045800     MOVE WRK-TIME-SPENT-TOTAL   TO WRK-TIME-SPENT-TOTAL-ED.
045900
046000     DISPLAY '***************************'.
046100     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
046200     DISPLAY '***************************'.
046300     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
046400     DISPLAY '*COMPILED........:'
046500     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
046600     DISPLAY '*-------------------------*'.
046700     DISPLAY '*RECORDS READ........:' WRK-TKTDUMP-RD-COUNTER
046800     '*'.
046900     DISPLAY '*RECORDS DROPPED.....:' WRK-TKT-DROPPED-COUNTER
047000     '*'.
047100     DISPLAY '*      (NO KEY)           *'.
047200     DISPLAY '*RECORDS WRITTEN.....:' WRK-MSMUPLD-WR-COUNTER
047300     '*'.
047400     DISPLAY '*TOTL TIME SPENT HRS.:' WRK-TIME-SPENT-TOTAL-ED
047500     '*'.
047600     DISPLAY '*-------------------------*'.
047700     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
047800     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
047900     DISPLAY '***************************'.
048000
048100     STOP RUN.
048200*----------------------------------------------------------------*
048300 3000-99-EXIT.                   EXIT.
048400*----------------------------------------------------------------*
048500*----------------------------------------------------------------*
048600 8100-TEST-FS-TKTDUMP            SECTION.
048700*----------------------------------------------------------------*
048800     IF WRK-FS-TKTDUMP           NOT EQUAL ZEROS AND 10
048900        MOVE WRK-FS-TKTDUMP      TO  WRK-ERROR-CODE
049000        PERFORM 9999-CALL-ABEND-PGM
049100     END-IF.
049200*----------------------------------------------------------------*
049300 8100-99-EXIT.                   EXIT.
049400*----------------------------------------------------------------*
049500*----------------------------------------------------------------*
049600 8200-TEST-FS-MSMUPLD            SECTION.
049700*----------------------------------------------------------------*
049800     IF WRK-FS-MSMUPLD           NOT EQUAL ZEROS
049900        MOVE WRK-FS-MSMUPLD      TO  WRK-ERROR-CODE
050000        PERFORM 9999-CALL-ABEND-PGM
050100     END-IF.
050200*----------------------------------------------------------------*
050300 8200-99-EXIT.                   EXIT.
050400*----------------------------------------------------------------*
050500*----------------------------------------------------------------*
050600 9000-GET-DATE-TIME              SECTION.
050700*----------------------------------------------------------------*
050800     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
050900     MOVE YY                     TO YYYY-FORMATTED.
051000     MOVE MM                     TO MM-FORMATTED.
051100     MOVE DD                     TO DD-FORMATTED.
051200     ADD  2000                   TO YYYY-FORMATTED.
051300
051400     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
051500     MOVE HOUR                   TO HOUR-FORMATTED.
051600     MOVE MINUTE                 TO MINUTE-FORMATTED.
051700     MOVE SECOND                 TO SECOND-FORMATTED.
051800*----------------------------------------------------------------*
051900 9000-99-EXIT.                   EXIT.
052000*----------------------------------------------------------------*
052100*----------------------------------------------------------------*
052200 9999-CALL-ABEND-PGM             SECTION.
052300*----------------------------------------------------------------*
052400     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
052500     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
052600     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
052700*----------------------------------------------------------------*
052800 9999-99-EXIT.                   EXIT.
052900*----------------------------------------------------------------*

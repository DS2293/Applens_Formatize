000100*================================================================*
000200*         I D E N T I F I C A T I O N   D I V I S I O N          *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     TKFM0001.
000600 AUTHOR.         R M MERLO.
000700 INSTALLATION.   ITSM DATA CENTER.
000800 DATE-WRITTEN.   14/02/1994.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200*    PROGRAM-ID..: TKFM0001.                                     *
001300*----------------------------------------------------------------*
001400*    ANALYST.....: R M MERLO                                     *
001500*    PROGRAMMER..: R M MERLO                                     *
001600*----------------------------------------------------------------*
001700*    PROJECT.....: TICKET FORMAT CONVERSION - TKFM               *
001800*----------------------------------------------------------------*
001900*    GOAL........: READ THE JIRA TICKET DUMP AND BUILD           *
002000*                  THE APPLENS TICKET REGISTER UPLOAD -          *
002100*                  APPLENS-CONVERT.                              *
002200*----------------------------------------------------------------*
002300*    FILES.......: DDNAME         LRECL   INCLUDE/BOOK           *
002400*                  TKTDUMP        00280   TKFMTKT1               *
002500*                  APLUPLD        00138   TKFMAPL1               *
002600*----------------------------------------------------------------*
002700*    TABLE DB2...: NONE.                                         *
002800*----------------------------------------------------------------*
002900*    CHANGE LOG..:                                               *
003000*      1994-02-14 RMM  CR-81102 INITIAL VERSION -                *
003100*                 APPLENS TICKET REGISTER BUILD.                 *
003200*      1995-06-08 RMM  CR-82740 ADDED OPEN-DATE AND              *
003300*                 CLOSED-DATE RANGE VALIDATION.                  *
003400*      1996-09-03 RMM  CR-84417 DROPPED-RECORD COUNT             *
003500*                 ADDED TO END-OF-JOB TOTALS.                    *
003600*      1999-11-22 JKT  Y2K-0143 YEAR-2000 REVIEW - RUN           *
003700*                 DATE EXPANDED TO A 4-DIGIT YEAR.               *
003800*----------------------------------------------------------------*
003900*================================================================*
004000*            E N V I R O N M E N T   D I V I S I O N             *
004100*================================================================*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500      C01 IS TOP-OF-FORM
004600      CLASS TKT-NUMERIC IS '0' THRU '9'.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     SELECT TKTDUMP       ASSIGN TO UTS-S-TKTDUMP
005200      ORGANIZATION IS     SEQUENTIAL
005300      ACCESS MODE  IS     SEQUENTIAL
005400      FILE STATUS  IS     WRK-FS-TKTDUMP.
005500
005600     SELECT APLUPLD       ASSIGN TO UTS-S-APLUPLD
005700      ORGANIZATION IS     SEQUENTIAL
005800      ACCESS MODE  IS     SEQUENTIAL
005900      FILE STATUS  IS     WRK-FS-APLUPLD.
006000
006100*================================================================*
006200*                   D A T A   D I V I S I O N                    *
006300*================================================================*
006400 DATA DIVISION.
006500 FILE SECTION.
006600*
006700 FD  TKTDUMP
006800     RECORDING MODE IS F
006900     LABEL RECORD   IS STANDARD
007000     BLOCK CONTAINS 00 RECORDS.
007100 01  FD-REG-TKTDUMP       PIC X(280).
007200
007300 FD  APLUPLD
007400     RECORDING MODE IS F
007500     LABEL RECORD   IS STANDARD
007600     BLOCK CONTAINS 00 RECORDS.
007700 01  FD-REG-APLUPLD       PIC X(138).
007800
007900*----------------------------------------------------------------*
008000*    WORKING-STORAGE SECTION                                     *
008100*----------------------------------------------------------------*
008200 WORKING-STORAGE SECTION.
008300
008400 77  WRK-TKTDUMP-RD-COUNTER      PIC S9(07) COMP VALUE ZERO.
008500 77  WRK-APLUPLD-WR-COUNTER      PIC S9(07) COMP VALUE ZERO.
008600 77  WRK-TKT-DROPPED-COUNTER       PIC S9(07) COMP VALUE ZERO.
008700
008800 77  WRK-TKTDUMP-EOF               PIC X(03) VALUE SPACES.
008900
009000*DATA FOR ERROR LOG:
009100 01  WRK-ERROR-LOG.
009200     05  WRK-PROGRAM             PIC X(08) VALUE 'TKFM0001'.
009300     05  WRK-ERROR-MSG           PIC X(30) VALUE SPACES.
009400     05  WRK-ERROR-CODE          PIC X(30) VALUE SPACES.
009500     05  WRK-ERROR-DATE          PIC X(10) VALUE SPACES.
009600     05  WRK-ERROR-TIME          PIC X(08) VALUE SPACES.
009700     05  FILLER                  PIC X(04) VALUE SPACES.
009800
009900*ABENDING PROGRAM:
010000 77  WRK-ABEND-PGM                PIC X(08) VALUE 'TKFMABND'.
010100
010200 01  WRK-FILE-STATUS.
010300     05  WRK-FS-TKTDUMP          PIC 9(02) VALUE ZEROS.
010400     05  WRK-FS-APLUPLD          PIC 9(02) VALUE ZEROS.
010500     05  FILLER                  PIC X(02) VALUE SPACES.
010600 01  WRK-FILE-STATUS-X REDEFINES WRK-FILE-STATUS.
010700     05  WRK-FS-COMBINED-X       PIC X(06).
010800
010900*
011000     COPY TKFMTKT1.
011100*
011200     COPY TKFMAPL1.
011300
011400*WORKING DATA FOR THE SYSTEM DATE AND TIME.
011500 01  WRK-SYSTEM-DATE.
011600     05  YY                      PIC 9(02) VALUE ZEROS.
011700     05  MM                      PIC 9(02) VALUE ZEROS.
011800     05  DD                      PIC 9(02) VALUE ZEROS.
011900     05  FILLER                  PIC X(02) VALUE SPACES.
012000*
012100 01  WRK-DATE-FORMATTED.
012200     05  DD-FORMATTED            PIC 9(02) VALUE ZEROS.
012300     05  FILLER                  PIC X(01) VALUE '-'.
012400     05  MM-FORMATTED            PIC 9(02) VALUE ZEROS.
012500     05  FILLER                  PIC X(01) VALUE '-'.
012600     05  YYYY-FORMATTED          PIC 9(04) VALUE ZEROS.
012700*
012800 01  WRK-SYSTEM-TIME.
012900     05  HOUR                    PIC 9(02) VALUE ZEROS.
013000     05  MINUTE                  PIC 9(02) VALUE ZEROS.
013100     05  SECOND                  PIC 9(02) VALUE ZEROS.
013200     05  HUNDREDTH               PIC 9(02) VALUE ZEROS.
013300     05  FILLER                  PIC X(02) VALUE SPACES.
013400*
013500 01  WRK-TIME-FORMATTED.
013600     05  HOUR-FORMATTED          PIC 9(02) VALUE ZEROS.
013700     05  FILLER                  PIC X(01) VALUE ':'.
013800     05  MINUTE-FORMATTED        PIC 9(02) VALUE ZEROS.
013900     05  FILLER                  PIC X(01) VALUE ':'.
014000     05  SECOND-FORMATTED        PIC 9(02) VALUE ZEROS.
014100
014200*HEADER LINE LITERALS FOR THE APPLENS UPLOAD COLUMN NAMES.
014300 01  WRK-APL-HEADER-LINE.
014400     05  FILLER    PIC X(20) VALUE 'TICKET-ID'.
014500     05  FILLER    PIC X(20) VALUE 'TICKET-TYPE'.
014600     05  FILLER    PIC X(19) VALUE 'OPEN-DATE'.
014700     05  FILLER    PIC X(10) VALUE 'PRIORITY'.
014800     05  FILLER    PIC X(20) VALUE 'STATUS'.
014900     05  FILLER    PIC X(10) VALUE 'APPLICATION'.
015000     05  FILLER    PIC X(20) VALUE 'ASSIGNMENT-GROUP'.
015100     05  FILLER    PIC X(19) VALUE 'CLOSED-DATE'.
015200
015300*WORK AREA FOR OPEN-DATE/CLOSED-DATE RANGE VALIDATION.
015400 01  WRK-DATE-CHECK-SOURCE        PIC X(19) VALUE SPACES.
015500 01  WRK-DATE-CHECK-PARTS REDEFINES WRK-DATE-CHECK-SOURCE.
015600     05  WRK-DCP-YEAR            PIC X(04).
015700     05  FILLER                  PIC X(01).
015800     05  WRK-DCP-MONTH           PIC X(02).
015900     05  FILLER                  PIC X(01).
016000     05  WRK-DCP-DAY             PIC X(02).
016100     05  FILLER                  PIC X(09).
016200 01  WRK-DATE-CHECK-NUMVIEW REDEFINES WRK-DATE-CHECK-SOURCE.
016300     05  WRK-DCN-YEAR            PIC 9(04).
016400     05  FILLER                  PIC X(01).
016500     05  WRK-DCN-MONTH           PIC 9(02).
016600     05  FILLER                  PIC X(01).
016700     05  WRK-DCN-DAY             PIC 9(02).
016800     05  FILLER                  PIC X(09).
016900 77  WRK-DATE-VALID-SW            PIC X(03) VALUE SPACES.
017000     88  WRK-DATE-IS-VALID        VALUE 'YES'.
017100     88  WRK-DATE-NOT-VALID       VALUE 'NO '.
017200
017300 01  WRK-WHEN-COPILED.
017400     05  MM-COMPILED             PIC X(02) VALUE SPACES.
017500     05  FILLER                  PIC X(01) VALUE '/'.
017600     05  DD-COMPILED             PIC X(02) VALUE SPACES.
017700     05  FILLER                  PIC X(01) VALUE '/'.
017800     05  YY-COMPILED             PIC X(02) VALUE SPACES.
017900     05  HOUR-COMPILED           PIC X(02) VALUE SPACES.
018000     05  FILLER                  PIC X(01) VALUE '-'.
018100     05  MINUTE-COMPILED         PIC X(02) VALUE SPACES.
018200     05  FILLER                  PIC X(01) VALUE '-'.
018300     05  SECOND-COMPILED         PIC X(02) VALUE SPACES.
018400
018500*================================================================*
018600 PROCEDURE                       DIVISION.
018700*================================================================*
018800*----------------------------------------------------------------*
018900 0000-MAIN-PROCESS               SECTION.
019000*----------------------------------------------------------------*
019100     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
019200
019300     PERFORM 1000-INITIALIZE.
019400
019500     PERFORM 2000-PROCESS-RECORD
019600             UNTIL WRK-TKTDUMP-EOF EQUAL 'END'.
019700
019800     PERFORM 3000-FINALIZE.
019900*----------------------------------------------------------------*
020000 0000-99-EXIT.                   EXIT.
020100*----------------------------------------------------------------*
020200*----------------------------------------------------------------*
020300 1000-INITIALIZE                 SECTION.
020400*----------------------------------------------------------------*
020500     PERFORM 9000-GET-DATE-TIME.
020600
020700     INITIALIZE TKFM-TICKET-DUMP-REC
020800                TKFM-APPLENS-OUT-REC.
020900
021000     OPEN INPUT  TKTDUMP
021100          OUTPUT APLUPLD.
021200
021300     MOVE 'OPEN FILE TKTDUMP'    TO WRK-ERROR-MSG.
021400     PERFORM 8100-TEST-FS-TKTDUMP.
021500
021600     MOVE 'OPEN FILE APLUPLD'    TO WRK-ERROR-MSG.
021700     PERFORM 8200-TEST-FS-APLUPLD.
021800
021900     WRITE FD-REG-APLUPLD        FROM WRK-APL-HEADER-LINE.
022000
022100     PERFORM 8200-TEST-FS-APLUPLD.
022200
022300     PERFORM 2100-READ-TKTDUMP.
022400*----------------------------------------------------------------*
022500 1000-99-EXIT.                   EXIT.
022600*----------------------------------------------------------------*
022700*----------------------------------------------------------------*
022800 2000-PROCESS-RECORD             SECTION.
022900*----------------------------------------------------------------*
023000     IF TKFM-ISSUE-KEY OF TKFM-TICKET-DUMP-REC EQUAL SPACES
023100        ADD 1                    TO WRK-TKT-DROPPED-COUNTER
023200     ELSE
023300        PERFORM 2200-BUILD-APPLENS-RECORD
023400        PERFORM 2300-WRITE-APLUPLD
023500     END-IF.
023600
023700     PERFORM 2100-READ-TKTDUMP.
023800*----------------------------------------------------------------*
023900 2000-99-EXIT.                   EXIT.
024000*----------------------------------------------------------------*
024100*----------------------------------------------------------------*
024200 2100-READ-TKTDUMP               SECTION.
024300*----------------------------------------------------------------*
024400     MOVE 'READING TKTDUMP'      TO   WRK-ERROR-MSG.
024500
024600     READ TKTDUMP                INTO TKFM-TICKET-DUMP-REC.
024700
024800     PERFORM  8100-TEST-FS-TKTDUMP.
024900
025000     IF WRK-FS-TKTDUMP           EQUAL 10
025100        MOVE 'END'               TO   WRK-TKTDUMP-EOF
025200     ELSE
025300        ADD 1                    TO   WRK-TKTDUMP-RD-COUNTER
025400     END-IF.
025500*----------------------------------------------------------------*
025600 2100-99-EXIT.                   EXIT.
025700*----------------------------------------------------------------*
025800*----------------------------------------------------------------*
025900 2200-BUILD-APPLENS-RECORD       SECTION.
026000*----------------------------------------------------------------*
026100     MOVE TKFM-ISSUE-KEY         OF TKFM-TICKET-DUMP-REC
026200     TO   TKFM-APL-TICKET-ID     OF TKFM-APPLENS-OUT-REC.
026300
026400     MOVE TKFM-ISSUE-TYPE        OF TKFM-TICKET-DUMP-REC
026500     TO   TKFM-APL-TICKET-TYPE   OF TKFM-APPLENS-OUT-REC.
026600
026700     MOVE TKFM-STATUS            OF TKFM-TICKET-DUMP-REC
026800     TO   TKFM-APL-STATUS        OF TKFM-APPLENS-OUT-REC.
026900
027000     MOVE 'NONE'                 TO TKFM-APL-PRIORITY
027100                                    OF TKFM-APPLENS-OUT-REC.
027200
027300     MOVE 'HMOF'                 TO TKFM-APL-APPLICATION
027400                                    OF TKFM-APPLENS-OUT-REC.
027500
027600     MOVE 'HMH Support Group'    TO TKFM-APL-ASSIGN-GROUP
027700                                    OF TKFM-APPLENS-OUT-REC.
027800
027900     PERFORM 2210-NORMALIZE-OPEN-DATE.
028000     PERFORM 2220-NORMALIZE-CLOSED-DATE.
028100*----------------------------------------------------------------*
028200 2200-99-EXIT.                   EXIT.
028300*----------------------------------------------------------------*
028400*----------------------------------------------------------------*
028500 2210-NORMALIZE-OPEN-DATE        SECTION.
028600*----------------------------------------------------------------*
028700     MOVE SPACES                 TO TKFM-APL-OPEN-DATE
028800                                     OF TKFM-APPLENS-OUT-REC.
028900
029000     MOVE TKFM-UPDATED-TS        OF TKFM-TICKET-DUMP-REC
029100     TO   WRK-DATE-CHECK-SOURCE.
029200
029300     PERFORM 2290-VALIDATE-DATE-PARTS.
029400
029500     IF WRK-DATE-IS-VALID
029600        MOVE TKFM-UPDATED-TS     OF TKFM-TICKET-DUMP-REC
029700        TO   TKFM-APL-OPEN-DATE  OF TKFM-APPLENS-OUT-REC
029800     END-IF.
029900*----------------------------------------------------------------*
030000 2210-99-EXIT.                   EXIT.
030100*----------------------------------------------------------------*
030200*----------------------------------------------------------------*
030300 2220-NORMALIZE-CLOSED-DATE      SECTION.
030400*----------------------------------------------------------------*
030500     MOVE SPACES                 TO TKFM-APL-CLOSED-DATE
030600                                     OF TKFM-APPLENS-OUT-REC.
030700
030800     IF TKFM-RESOLVED-TS OF TKFM-TICKET-DUMP-REC NOT EQUAL SPACES
030900        MOVE TKFM-RESOLVED-TS    OF TKFM-TICKET-DUMP-REC
031000        TO   WRK-DATE-CHECK-SOURCE
031100
031200        PERFORM 2290-VALIDATE-DATE-PARTS
031300
031400        IF WRK-DATE-IS-VALID
031500           MOVE TKFM-RESOLVED-TS OF TKFM-TICKET-DUMP-REC
031600           TO TKFM-APL-CLOSED-DATE OF TKFM-APPLENS-OUT-REC
031700        END-IF
031800     END-IF.
031900*----------------------------------------------------------------*
032000 2220-99-EXIT.                   EXIT.
032100*----------------------------------------------------------------*
032200*----------------------------------------------------------------*
032300 2290-VALIDATE-DATE-PARTS        SECTION.
032400*----------------------------------------------------------------*
032500     MOVE 'NO '                  TO WRK-DATE-VALID-SW.
032600
032700     IF WRK-DCP-YEAR  OF WRK-DATE-CHECK-PARTS  IS NUMERIC  AND
032800        WRK-DCP-MONTH OF WRK-DATE-CHECK-PARTS  IS NUMERIC  AND
032900        WRK-DCP-DAY   OF WRK-DATE-CHECK-PARTS  IS NUMERIC
033000        IF WRK-DCN-MONTH OF WRK-DATE-CHECK-NUMVIEW >  ZERO AND
033100           WRK-DCN-MONTH OF WRK-DATE-CHECK-NUMVIEW <= 12   AND
033200           WRK-DCN-DAY   OF WRK-DATE-CHECK-NUMVIEW >  ZERO AND
033300           WRK-DCN-DAY   OF WRK-DATE-CHECK-NUMVIEW <= 31
033400           MOVE 'YES'            TO WRK-DATE-VALID-SW
033500        END-IF
033600     END-IF.
033700*----------------------------------------------------------------*
033800 2290-99-EXIT.                   EXIT.
033900*----------------------------------------------------------------*
034000*----------------------------------------------------------------*
034100 2300-WRITE-APLUPLD              SECTION.
034200*----------------------------------------------------------------*
034300     MOVE 'WRITING APLUPLD'      TO WRK-ERROR-MSG.
034400
034500     WRITE FD-REG-APLUPLD        FROM TKFM-APPLENS-OUT-REC.
034600
034700     PERFORM 8200-TEST-FS-APLUPLD.
034800
034900     IF WRK-FS-APLUPLD           EQUAL ZEROS
035000        ADD 1                    TO WRK-APLUPLD-WR-COUNTER
035100     END-IF.
035200*----------------------------------------------------------------*
035300 2300-99-EXIT.                   EXIT.
035400*----------------------------------------------------------------*
035500*----------------------------------------------------------------*
035600 3000-FINALIZE                   SECTION.
035700*----------------------------------------------------------------*
035800     CLOSE TKTDUMP
035900           APLUPLD.
036000
036100     DISPLAY '***************************'.
036200     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
036300     DISPLAY '***************************'.
036400     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
036500     DISPLAY '*COMPILED........:'
036600     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
036700     DISPLAY '*-------------------------*'.
036800     DISPLAY '*RECORDS READ........:' WRK-TKTDUMP-RD-COUNTER
036900     '*'.
037000     DISPLAY '*RECORDS DROPPED.....:' WRK-TKT-DROPPED-COUNTER
037100     '*'.
037200     DISPLAY '*      (NO KEY)           *'.
037300     DISPLAY '*RECORDS WRITTEN.....:' WRK-APLUPLD-WR-COUNTER
037400     '*'.
037500     DISPLAY '*-------------------------*'.
037600     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
037700     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
037800     DISPLAY '***************************'.
037900
038000     STOP RUN.
038100*----------------------------------------------------------------*
038200 3000-99-EXIT.                   EXIT.
038300*----------------------------------------------------------------*
038400*----------------------------------------------------------------*
038500 8100-TEST-FS-TKTDUMP            SECTION.
038600*----------------------------------------------------------------*
038700     IF WRK-FS-TKTDUMP           NOT EQUAL ZEROS AND 10
038800        MOVE WRK-FS-TKTDUMP      TO  WRK-ERROR-CODE
038900        PERFORM 9999-CALL-ABEND-PGM
039000     END-IF.
039100*----------------------------------------------------------------*
039200 8100-99-EXIT.                   EXIT.
039300*----------------------------------------------------------------*
039400*----------------------------------------------------------------*
039500 8200-TEST-FS-APLUPLD            SECTION.
039600*----------------------------------------------------------------*
039700     IF WRK-FS-APLUPLD           NOT EQUAL ZEROS
039800        MOVE WRK-FS-APLUPLD      TO  WRK-ERROR-CODE
039900        PERFORM 9999-CALL-ABEND-PGM
040000     END-IF.
040100*----------------------------------------------------------------*
040200 8200-99-EXIT.                   EXIT.
040300*----------------------------------------------------------------*
040400*----------------------------------------------------------------*
040500 9000-GET-DATE-TIME              SECTION.
040600*----------------------------------------------------------------*
040700     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
040800     MOVE YY                     TO YYYY-FORMATTED.
040900     MOVE MM                     TO MM-FORMATTED.
041000     MOVE DD                     TO DD-FORMATTED.
041100     ADD  2000                   TO YYYY-FORMATTED.
041200
041300     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
041400     MOVE HOUR                   TO HOUR-FORMATTED.
041500     MOVE MINUTE                 TO MINUTE-FORMATTED.
041600     MOVE SECOND                 TO SECOND-FORMATTED.
041700*----------------------------------------------------------------*
041800 9000-99-EXIT.                   EXIT.
041900*----------------------------------------------------------------*
042000*----------------------------------------------------------------*
042100 9999-CALL-ABEND-PGM             SECTION.
042200*----------------------------------------------------------------*
042300     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
042400     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
042500     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
042600*----------------------------------------------------------------*
042700 9999-99-EXIT.                   EXIT.
042800*----------------------------------------------------------------*

000100*================================================================*
000200*    A P P L E N S   U P L O A D   O U T P U T   L A Y O U T     *
000300*================================================================*
000400*----------------------------------------------------------------*
000500*    COPYBOOK....: TKFMAPL1.                                     *
000600*----------------------------------------------------------------*
000700*    PROJECT.....: TICKET FORMAT CONVERSION - TKFM               *
000800*----------------------------------------------------------------*
000900*    GOAL........: APPLENS TICKET REGISTER UPLOAD -              *
001000*                  8 COLUMNS, STRICT ORDER.  BUILT               *
001100*                  AND WRITTEN BY TKFM0001 ONLY.                 *
001200*----------------------------------------------------------------*
001300*    CHANGE LOG..:                                               *
001400*      1994-02-14 RMM  CR-81102 INITIAL 8-COLUMN                 *
001500*                 APPLENS REGISTER LAYOUT.                       *
001600*      1999-11-22 JKT  Y2K-0143 YEAR-2000 REVIEW -               *
001700*                 DATE FIELDS ARE CHARACTER, NO                  *
001800*                 EXPANSION NEEDED.                              *
001900*----------------------------------------------------------------*
002000 01  TKFM-APPLENS-OUT-REC.
002100     05  TKFM-APL-TICKET-ID          PIC X(20).
002200     05  TKFM-APL-TICKET-TYPE        PIC X(20).
002300     05  TKFM-APL-OPEN-DATE          PIC X(19).
002400     05  TKFM-APL-PRIORITY           PIC X(10).
002500     05  TKFM-APL-STATUS             PIC X(20).
002600     05  TKFM-APL-APPLICATION        PIC X(10).
002700     05  TKFM-APL-ASSIGN-GROUP       PIC X(20).
002800     05  TKFM-APL-CLOSED-DATE        PIC X(19).
002900 01  TKFM-APLHDR-VIEW REDEFINES
003000          TKFM-APPLENS-OUT-REC.
003100     05  TKFM-APLHDR-01              PIC X(20).
003200     05  TKFM-APLHDR-02              PIC X(20).
003300     05  TKFM-APLHDR-03              PIC X(19).
003400     05  TKFM-APLHDR-04              PIC X(10).
003500     05  TKFM-APLHDR-05              PIC X(20).
003600     05  TKFM-APLHDR-06              PIC X(10).
003700     05  TKFM-APLHDR-07              PIC X(20).
003800     05  TKFM-APLHDR-08              PIC X(19).

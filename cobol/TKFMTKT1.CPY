000100*================================================================*
000200*        T I C K E T   D U M P   I N P U T   L A Y O U T         *
000300*================================================================*
000400*----------------------------------------------------------------*
000500*    COPYBOOK....: TKFMTKT1.                                     *
000600*----------------------------------------------------------------*
000700*    PROJECT.....: TICKET FORMAT CONVERSION - TKFM               *
000800*----------------------------------------------------------------*
000900*    GOAL........: JIRA HELP-DESK TICKET DUMP - ONE              *
001000*                  RECORD PER TICKET.  COPIED INTO               *
001100*                  TKFM0001 (APPLENS) AND TKFM0002               *
001200*                  (MSM) AS THE SOLE INPUT LAYOUT.               *
001300*----------------------------------------------------------------*
001400*    CHANGE LOG..:                                               *
001500*      1994-02-14 RMM  CR-81102 INITIAL LAYOUT FOR               *
001600*                 JIRA DUMP LOAD, APPLENS/MSM PREP.              *
001700*      1996-09-03 RMM  CR-84417 ADDED WORKLOG-SECS               *
001800*                 CHECK VIEW FOR NON-NUMERIC GUARD.              *
001900*      1999-11-22 JKT  Y2K-0143 YEAR-2000 REVIEW -               *
002000*                 FIELD IS CHARACTER, NO CHANGE.                 *
002100*----------------------------------------------------------------*
002200 01  TKFM-TICKET-DUMP-REC.
002300     05  TKFM-ISSUE-KEY              PIC X(20).
002400     05  TKFM-ISSUE-TYPE             PIC X(20).
002500     05  TKFM-PROJECT-NAME           PIC X(30).
002600     05  TKFM-SUMMARY                PIC X(60).
002700     05  TKFM-ASSIGNEE               PIC X(30).
002800     05  TKFM-PRIORITY               PIC X(10).
002900     05  TKFM-STATUS                 PIC X(20).
003000     05  TKFM-PLATFORM               PIC X(20).
003100     05  TKFM-CREATED-TS             PIC X(19).
003200     05  TKFM-UPDATED-TS             PIC X(19).
003300     05  TKFM-RESOLVED-TS            PIC X(19).
003400     05  TKFM-WORKLOG-SECS           PIC 9(09).
003500     05  TKFM-WORKLOG-SECS-CHK REDEFINES
003600              TKFM-WORKLOG-SECS      PIC X(09).
003700     05  FILLER                      PIC X(04).

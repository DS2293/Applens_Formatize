000100*================================================================*
000200*         I D E N T I F I C A T I O N   D I V I S I O N          *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     TKFMABND.
000600 AUTHOR.         R M MERLO.
000700 INSTALLATION.   ITSM DATA CENTER.
000800 DATE-WRITTEN.   14/02/1994.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200*    PROGRAM-ID..: TKFMABND.                                     *
001300*----------------------------------------------------------------*
001400*    PROJECT.....: TICKET FORMAT CONVERSION - TKFM               *
001500*----------------------------------------------------------------*
001600*    GOAL........: COMMON ABNORMAL-END DISPLAY ROUTINE,          *
001700*                  CALLED BY TKFM0001 AND TKFM0002 WHEN          *
001800*                  A FILE STATUS OR LOGIC ERROR FORCES           *
001900*                  THE RUN TO STOP.                              *
002000*----------------------------------------------------------------*
002100*    FILES.......: NONE.                                         *
002200*----------------------------------------------------------------*
002300*    TABLE DB2...: NONE.                                         *
002400*----------------------------------------------------------------*
002500*    CHANGE LOG..:                                               *
002600*      1994-02-14 RMM  CR-81102 INITIAL VERSION, CARRIED         *
002700*                 OVER FROM THE CUSTMREG ABEND HANDLER.          *
002800*      1996-09-03 RMM  CR-84417 ADDED CALL-SEQUENCE              *
002900*                 COUNTER TO THE DUMP BANNER FOR MULTI-          *
003000*                 CALL DIAGNOSIS.                                *
003100*      1999-11-22 JKT  Y2K-0143 YEAR-2000 REVIEW - DATE          *
003200*                 IS PASSED AS CHARACTER BY THE CALLER,          *
003300*                 NO CENTURY EXPANSION DONE HERE.                *
003400*----------------------------------------------------------------*
003500*================================================================*
003600*            E N V I R O N M E N T   D I V I S I O N             *
003700*================================================================*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100      C01 IS TOP-OF-FORM
004200      CLASS TKT-NUMERIC IS '0' THRU '9'.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*================================================================*
004700*                   D A T A   D I V I S I O N                    *
004800*================================================================*
004900 DATA DIVISION.
005000 FILE SECTION.
005100*
005200*----------------------------------------------------------------*
005300*    WORKING-STORAGE SECTION                                     *
005400*----------------------------------------------------------------*
005500 WORKING-STORAGE SECTION.
005600
005700 77  WRK-ABEND-CALL-SEQ          PIC S9(04) COMP
005800                                 VALUE ZERO.
005900 01  WRK-ABEND-CALL-SEQ-BYTES REDEFINES
006000          WRK-ABEND-CALL-SEQ     PIC X(02).
006100
006200 01  WRK-ERR-CODE-WORK.
006300     05  WRK-ERR-CODE-TEXT       PIC X(30).
006400 01  WRK-ERR-CODE-NUMVIEW REDEFINES WRK-ERR-CODE-WORK.
006500     05  WRK-ERR-CODE-NUM        PIC 9(10).
006600     05  FILLER                  PIC X(20).
006700
006800 01  WRK-BANNER-LINE.
006900     05  WRK-BANNER-STARS        PIC X(34) VALUE
007000         '**********************************'.
007100     05  FILLER                  PIC X(01).
007200
007300*================================================================*
007400*                 L I N K A G E   S E C T I O N                  *
007500*================================================================*
007600 LINKAGE SECTION.
007700 01  WRK-ERROR-LOG.
007800     05  WRK-PROGRAM             PIC X(08).
007900     05  WRK-ERROR-MSG           PIC X(30).
008000     05  WRK-ERROR-CODE          PIC X(30).
008100     05  WRK-ERROR-DATE          PIC X(10).
008200     05  WRK-ERROR-TIME          PIC X(08).
008300     05  FILLER                  PIC X(04).
008400 01  WRK-ERROR-LOG-DT-VIEW REDEFINES WRK-ERROR-LOG.
008500     05  FILLER                  PIC X(68).
008600     05  WRK-ERR-DT-COMBINED     PIC X(18).
008700     05  FILLER                  PIC X(04).
008800*================================================================*
008900 PROCEDURE                       DIVISION  USING
009000                                 WRK-ERROR-LOG.
009100*================================================================*
009200*----------------------------------------------------------------*
009300 0000-MAIN-PROCESS               SECTION.
009400*----------------------------------------------------------------*
009500     ADD 1                    TO WRK-ABEND-CALL-SEQ.
009600
009700     MOVE WRK-ERROR-CODE         TO WRK-ERR-CODE-TEXT.
009800
009900     DISPLAY WRK-BANNER-LINE.
010000     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
010100     DISPLAY '*  CALL SEQUENCE...: ' WRK-ABEND-CALL-SEQ.
010200     DISPLAY '*  DATE............: ' WRK-ERROR-DATE.
010300     DISPLAY '*  TIME............: ' WRK-ERROR-TIME.
010400     DISPLAY '*  CALLER PROGRAM..: ' WRK-PROGRAM.
010500     DISPLAY '*  ERROR CODE......: ' WRK-ERROR-CODE.
010600     DISPLAY '*  ERROR MESSAGE...: ' WRK-ERROR-MSG.
010700     DISPLAY WRK-BANNER-LINE.
010800
010900     STOP RUN.
011000*----------------------------------------------------------------*
011100 0000-99-EXIT.                   EXIT.
011200*----------------------------------------------------------------*
